000100***************************************************************
000200** TRTHSTC  --  HOUSE-STATE RECORD LAYOUT
000300**
000400** One record = one smart-house control cycle: current sensor/
000500** actuator readings in, next-cycle readings out. Caller (web/
000600** IoT front end) owns persistence between cycles; this copy-
000700** book only describes the record, not how it moves cycle to
000800** cycle.
000900**
001000** Pasted directly under LINK-REC by TRTLNKC (no enclosing group
001100** of its own) - a COPY'd 01-level record can never be made
001200** subordinate to a 05, so this member starts below 01 and is
001300** carried as a 05-level sibling of LINK-HDR instead.
001400**
001500** Maintained by:  Controls Engineering
001600**--------------------------------------------------------------
001700** Vers.  | Date       | By  | Comment
001800**--------|------------|-----|-------------------------------
001900** A.00.00| 1987-04-02 | rjh | Original layout - proximity,
002000**        |            |     | light, door, alarm, HVAC fields
002100**--------|------------|-----|-------------------------------
002200** A.01.00| 1989-11-14 | mkt | Added HUMIDIFIER-STATE, HEATER-
002300**        |            |     | STATE, CHILLER-STATE, TARGET-
002400**        |            |     | TEMP for the HVAC tie-in project
002500**--------|------------|-----|-------------------------------
002600** A.02.00| 1993-06-30 | rjh | Added AWAY-TIMER and ALARM-
002700**        |            |     | ACTIVE, vacancy-automation job
002800**--------|------------|-----|-------------------------------
002900** A.02.01| 1999-01-08 | dcl | Y2K sweep - no date fields here,
003000**        |            |     | no change, logged per standing
003100**        |            |     | dept. instruction
003200**--------|------------|-----|-------------------------------
003300** A.03.00| 2004-09-17 | mkt | Widened ALARM-PASSCODE and
003400**        |            |     | GIVEN-PASSCODE to X(20) - 6-
003500**        |            |     | digit codes no longer enough,
003600**        |            |     | Security memo 04-119
003700**--------|------------|-----|-------------------------------
003800** A.03.01| 2011-06-14 | khr | Dropped the 01-level so this
003900**        |            |     | member can sit directly under
004000**        |            |     | LINK-REC in TRTLNKC, CE-1151
004100**--------------------------------------------------------------
004200***************************************************************
004300 05  HS-HOUSE-STATE.
004400*         Occupancy sensor - drives the vacancy rulesets
004500         10  HS-PROXIMITY-STATE       PIC 9(01) VALUE ZERO.
004600             88  HS-VACANT                          VALUE ZERO.
004700             88  HS-OCCUPIED                        VALUE 1.
004800*         Light circuit
004900         10  HS-LIGHT-STATE            PIC 9(01) VALUE ZERO.
005000             88  HS-LIGHT-OFF                       VALUE ZERO.
005100             88  HS-LIGHT-ON                        VALUE 1.
005200*         Raw sensor readings - whole degrees / whole percent
005300         10  HS-TEMP-READING           PIC S9(03) VALUE ZERO.
005400         10  HS-HUMIDITY-READING       PIC S9(03) VALUE ZERO.
005500         10  HS-HUMIDIFIER-STATE       PIC 9(01) VALUE ZERO.
005600             88  HS-HUMIDIFIER-OFF                  VALUE ZERO.
005700             88  HS-HUMIDIFIER-ON                   VALUE 1.
005800*         Front/back door contact
005900         10  HS-DOOR-STATE             PIC 9(01) VALUE ZERO.
006000             88  HS-DOOR-CLOSED                     VALUE ZERO.
006100             88  HS-DOOR-OPEN                       VALUE 1.
006200*         Alarm panel
006300         10  HS-ALARM-STATE            PIC 9(01) VALUE ZERO.
006400             88  HS-ALARM-DISABLED                  VALUE ZERO.
006500             88  HS-ALARM-ARMED                     VALUE 1.
006600*         HVAC plant
006700         10  HS-HEATER-STATE           PIC 9(01) VALUE ZERO.
006800             88  HS-HEATER-OFF                      VALUE ZERO.
006900             88  HS-HEATER-ON                       VALUE 1.
007000         10  HS-CHILLER-STATE          PIC 9(01) VALUE ZERO.
007100             88  HS-CHILLER-OFF                     VALUE ZERO.
007200             88  HS-CHILLER-ON                      VALUE 1.
007300         10  HS-TARGET-TEMP            PIC S9(03) VALUE ZERO.
007400*         Passcodes - widened to X(20), see change log above
007500         10  HS-ALARM-PASSCODE         PIC X(20) VALUE SPACES.
007600         10  HS-GIVEN-PASSCODE         PIC X(20) VALUE SPACES.
007700*         "HEATER" or "CHILLER" - seen upper, lower and mixed
007800*         case in the field - compare via the table view below,
007900*         never directly
008000         10  HS-HVAC-MODE              PIC X(10) VALUE SPACES.
008100*         Away-cycle automation
008200         10  HS-AWAY-TIMER             PIC 9(01) VALUE ZERO.
008300             88  HS-AWAY-TIMER-STOPPED              VALUE ZERO.
008400             88  HS-AWAY-TIMER-RUNNING              VALUE 1.
008500         10  HS-ALARM-ACTIVE           PIC 9(01) VALUE ZERO.
008600             88  HS-ALARM-NOT-SOUNDING              VALUE ZERO.
008700             88  HS-ALARM-SOUNDING                  VALUE 1.
008800*         Pad to an even 80 bytes - matches LOG-LINE width and
008900*         the line-sequential record length
009000         10  FILLER                    PIC X(12) VALUE SPACES.
009100**
009200**    Flat character view of the whole record - used by
009300**    EVLDRV0O to MOVE a line-sequential record straight in
009400**    and out without a field-by-field UNSTRING/STRING
009500**
009600 05  HS-HOUSE-STATE-X REDEFINES HS-HOUSE-STATE.
009700         10  HS-HOUSE-STATE-CHARS      PIC X(80).
009800**
009900**    Character-table view of HVAC-MODE for the case-fold
010000**    compare (INSPECT ... CONVERTING works directly against
010100**    HS-HVAC-MODE; this view is for a caller needing it one
010200**    character at a time)
010300**
010400 05  HS-HVAC-MODE-VIEW REDEFINES HS-HOUSE-STATE.
010500         10  FILLER                    PIC X(56).
010600         10  HS-HVAC-MODE-TBL.
010700             15  HS-HVAC-MODE-CHAR     PIC X(01) OCCURS 10 TIMES.
010800         10  FILLER                    PIC X(14).
