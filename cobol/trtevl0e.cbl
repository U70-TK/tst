000100  IDENTIFICATION DIVISION.
000200
000300  PROGRAM-ID. TRTEVL0M.
000400  AUTHOR. R J HAUGEN.
000500  INSTALLATION. CONTROLS ENGINEERING.
000600  DATE-WRITTEN. 1987-04-02.
000700  DATE-COMPILED.
000800  SECURITY. UNCLASSIFIED.
000900
001000*****************************************************************
001100** Last change  :: 2011-07-01
001200** Last version :: A.05.03
001300** Short desc.  :: Tartan rule-evaluation core - one house-state
001400** Short desc.  :: record in, next-cycle record out, plus a
001500** Short desc.  :: cumulative firing log
001600**
001700** Change log
001800**              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900**---------------------------------------------------------------
002000** Vers.   | Date       | By  | Comment                         *
002100**---------|------------|-----|----------------------------------
002200** A.00.00 | 1987-04-02 | rjh | Original - ruleset 1 only, light
002300**         |            |     | may not be switched on while
002400**         |            |     | vacant
002500**---------|------------|-----|----------------------------------
002600** A.01.00 | 1988-02-19 | mkt | Added ruleset 3 - vacancy auto
002700**         |            |     | door close
002800**---------|------------|-----|----------------------------------
002900** A.02.00 | 1989-11-14 | rjh | Added ruleset 5 - away timer
003000**         |            |     | start, HVAC tie-in job
003100**---------|------------|-----|----------------------------------
003200** A.03.00 | 1991-07-01 | dcl | Added ruleset 7 - occupancy auto
003300**         |            |     | light-on
003400**---------|------------|-----|----------------------------------
003500** A.04.00 | 1993-06-30 | rjh | Added ruleset 8 - alarm disable
003600**         |            |     | lockout, vacancy-automation job
003700**---------|------------|-----|----------------------------------
003800** A.04.01 | 1995-03-08 | mkt | Ruleset 3 now forces the door
003900**         |            |     | closed on vacancy regardless of
004000**         |            |     | AWAY-TIMER - field complaint that
004100**         |            |     | a running timer was holding the
004200**         |            |     | door open
004300**---------|------------|-----|----------------------------------
004400** A.04.02 | 1999-01-08 | dcl | Y2K sweep - no date arithmetic in
004500**         |            |     | this module, no change required,
004600**         |            |     | logged per standing instruction
004700**---------|------------|-----|----------------------------------
004800** A.05.00 | 2004-09-17 | mkt | Widened passcode handling to
004900**         |            |     | match the TRTHSTC X(20) change
005000**---------|------------|-----|----------------------------------
005100** A.05.01 | 2011-05-02 | khr | Added HVAC-MODE case-fold table,
005200**         |            |     | ticket CE-1142 - view only, no
005300**         |            |     | ruleset reads it yet
005400**---------|------------|-----|----------------------------------
005500** A.05.02 | 2011-06-14 | khr | LINK-HOUSE-STATE/LINK-LOG groups
005600**         |            |     | in TRTLNKC dropped - every HS-/
005700**         |            |     | LOG- reference here un-qualified
005800**         |            |     | to match, ticket CE-1151
005900**---------|------------|-----|----------------------------------
006000** A.05.03 | 2011-07-01 | khr | Collapsed the five separate rule-
006100**         |            |     | set PERFORMs into one PERFORM
006200**         |            |     | THRU range now that the rulesets
006300**         |            |     | are laid out contiguously -
006400**         |            |     | ticket CE-1152
006500**---------------------------------------------------------------
006600*****************************************************************
006700
006800  ENVIRONMENT DIVISION.
006900  CONFIGURATION SECTION.
007000  SPECIAL-NAMES.
007100         SWITCH-15 IS ANZEIGE-VERSION
007200             ON STATUS IS SHOW-VERSION
007300         CLASS ALPHNUM IS "0123456789"
007400                          "abcdefghijklmnopqrstuvwxyz"
007500                          "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007600                          " .,;-_!$%&/=*+".
007700
007800  INPUT-OUTPUT SECTION.
007900  FILE-CONTROL.
008000
008100  DATA DIVISION.
008200  FILE SECTION.
008300
008400  WORKING-STORAGE SECTION.
008500*----------------------------------------------------------------
008600* COMP fields - prefix Cn, n = digit count
008700*----------------------------------------------------------------
008800 01  COMP-FIELDS.
008900         05  C4-RULES-FIRED         PIC S9(04) COMP VALUE ZERO.
009000         05  FILLER                 PIC X(01)  VALUE SPACE.
009100*----------------------------------------------------------------
009200* Display fields - prefix D
009300*----------------------------------------------------------------
009400 01  DISPLAY-FIELDS.
009500         05  D-NUM4                 PIC -9(04).
009600         05  FILLER                 PIC X(01)  VALUE SPACE.
009700*----------------------------------------------------------------
009800* Constant fields - prefix K
009900*----------------------------------------------------------------
010000 01  CONSTANT-FIELDS.
010100         05  K-MODUL                PIC X(08)  VALUE "TRTEVL0M".
010200         05  K-MSG-DOOR-CLOSE       PIC X(40)  VALUE
010300                  "Closed door because house vacant".
010400         05  K-MSG-AWAY-TIMER       PIC X(40)  VALUE
010500                  "Starting away timer".
010600         05  K-MSG-LIGHT-ON         PIC X(40)  VALUE
010700                  "Turning on light".
010800         05  FILLER                 PIC X(01)  VALUE SPACE.
010900*----------------------------------------------------------------
011000* Switches
011100*----------------------------------------------------------------
011200 01  SWITCHES.
011300         05  PRG-STATUS             PIC 9      VALUE ZERO.
011400             88  PRG-OK                            VALUE ZERO.
011500             88  PRG-ABBRUCH                       VALUE 2.
011600         05  FILLER                 PIC X(01)  VALUE SPACE.
011700*----------------------------------------------------------------
011800* Work fields - prefix W
011900*----------------------------------------------------------------
012000 01  WORK-FIELDS.
012100         05  W-LOG-MSG              PIC X(80)  VALUE SPACES.
012200         05  FILLER                 PIC X(01)  VALUE SPACE.
012300*----------------------------------------------------------------
012400* Timestamp fields - stamped once per cycle, display/log use,
012500* no business rule reads the clock
012600*----------------------------------------------------------------
012700 01  CYCLE-TIME-D.
012800         05  CYCLE-HH               PIC 9(02).
012900         05  CYCLE-MM               PIC 9(02).
013000         05  CYCLE-SS               PIC 9(02).
013100 01  CYCLE-TIME-N REDEFINES CYCLE-TIME-D.
013200         05  CYCLE-TIME-NUM         PIC 9(06).
013300
013400  LINKAGE SECTION.
013500*     Calling convention shared with EVLDRV0O - see TRTLNKC
013600         COPY TRTLNKC.
013700
013800  PROCEDURE DIVISION USING LINK-REC.
013900*****************************************************************
014000** Control section
014100*****************************************************************
014200  A100-STEUERUNG SECTION.
014300 A100-00.
014400*    ---> if the version switch is set, show compile date, quit
014500         IF  SHOW-VERSION
014600             DISPLAY K-MODUL " VOM: " WHEN-COMPILED
014700             EXIT PROGRAM
014800         END-IF
014900
015000         PERFORM B000-VORLAUF
015100         PERFORM B100-RULESET1-LIGHT-LOCKOUT
015200                  THRU B500-RULESET8-ALARM-LOCKOUT
015300         PERFORM B090-ENDE
015400         EXIT PROGRAM
015500         .
015600 A100-99.
015700         EXIT.
015800*
015900*****************************************************************
016000** Setup - reset the per-call working fields, stamp a cycle time
016100*****************************************************************
016200  B000-VORLAUF SECTION.
016300 B000-00.
016400         MOVE ZERO  TO C4-RULES-FIRED
016500         MOVE ZERO  TO PRG-STATUS
016600         PERFORM U200-TIMESTAMP
016700         .
016800 B000-99.
016900         EXIT.
017000*
017100*****************************************************************
017200** Wrap-up - set the return code the caller checks
017300*****************************************************************
017400  B090-ENDE SECTION.
017500 B090-00.
017600         IF  PRG-ABBRUCH
017700             MOVE 9999  TO LINK-RC
017800         ELSE
017900             MOVE ZERO  TO LINK-RC
018000         END-IF
018100         .
018200 B090-99.
018300         EXIT.
018400*
018500*****************************************************************
018600** Ruleset 1 - light-while-vacant lockout
018700**
018800** House vacant and caller asked for the light on - force it back
018900** off.  Occupied house - whatever the caller asked for stands.
019000** No log line is called for by this ruleset.
019100*****************************************************************
019200  B100-RULESET1-LIGHT-LOCKOUT SECTION.
019300 B100-00.
019400         IF  HS-VACANT
019500         AND HS-LIGHT-ON
019600             SET HS-LIGHT-OFF TO TRUE
019700         END-IF
019800         .
019900 B100-99.
020000         EXIT.
020100*
020200*****************************************************************
020300** Ruleset 3 - vacancy auto-door-close
020400**
020500** House vacant - force the door closed, regardless of the away
020600** timer, and log it.  Occupied house - this rule is a no-op.
020700*****************************************************************
020800  B200-RULESET3-DOOR-CLOSE SECTION.
020900 B200-00.
021000         IF  HS-VACANT
021100             SET HS-DOOR-CLOSED TO TRUE
021200             MOVE K-MSG-DOOR-CLOSE  TO W-LOG-MSG
021300             PERFORM C100-LOG-APPEND
021400         END-IF
021500         .
021600 B200-99.
021700         EXIT.
021800*
021900*****************************************************************
022000** Ruleset 5 - away-timer start
022100**
022200** House just went vacant and the away timer was not already
022300** running - start it and log it.  Already-running timer is left
022400** alone (no re-trigger).
022500*****************************************************************
022600  B300-RULESET5-AWAY-TIMER SECTION.
022700 B300-00.
022800         IF  HS-VACANT
022900         AND HS-AWAY-TIMER-STOPPED
023000             SET HS-AWAY-TIMER-RUNNING TO TRUE
023100             MOVE K-MSG-AWAY-TIMER  TO W-LOG-MSG
023200             PERFORM C100-LOG-APPEND
023300         END-IF
023400         .
023500 B300-99.
023600         EXIT.
023700*
023800*****************************************************************
023900** Ruleset 7 - occupancy auto-light-on
024000**
024100** House occupied and the alarm is not currently sounding - turn
024200** the light on and log it.  Sounding alarm suppresses the rule.
024300*****************************************************************
024400  B400-RULESET7-LIGHT-ON SECTION.
024500 B400-00.
024600         IF  HS-OCCUPIED
024700         AND HS-ALARM-NOT-SOUNDING
024800             SET HS-LIGHT-ON TO TRUE
024900             MOVE K-MSG-LIGHT-ON  TO W-LOG-MSG
025000             PERFORM C100-LOG-APPEND
025100         END-IF
025200         .
025300 B400-99.
025400         EXIT.
025500*
025600*****************************************************************
025700** Ruleset 8 - alarm-disable lockout while vacant
025800**
025900** House vacant and caller asked to disable the alarm - force it
026000** back armed.  Occupied house - whatever the caller asked for
026100** stands.  No log line is called for by this ruleset.
026200*****************************************************************
026300  B500-RULESET8-ALARM-LOCKOUT SECTION.
026400 B500-00.
026500         IF  HS-VACANT
026600         AND HS-ALARM-DISABLED
026700             SET HS-ALARM-ARMED TO TRUE
026800         END-IF
026900         .
027000 B500-99.
027100         EXIT.
027200*
027300*****************************************************************
027400** Append one line to the cumulative firing log - shared by every
027500** ruleset section above, same idiom as the shop's other reusable
027600** look-up routines
027700*****************************************************************
027800  C100-LOG-APPEND SECTION.
027900 C100-00.
028000         IF  LOG-COUNT < LOG-MAX-LINES
028100             ADD 1  TO LOG-COUNT
028200             SET LOG-IDX TO LOG-COUNT
028300             MOVE W-LOG-MSG
028400               TO LOG-TEXT (LOG-IDX)
028500             ADD 1  TO C4-RULES-FIRED
028600         END-IF
028700         .
028800 C100-99.
028900         EXIT.
029000*
029100*****************************************************************
029200** Stamp the cycle time - display/log use only
029300*****************************************************************
029400  U200-TIMESTAMP SECTION.
029500 U200-00.
029600         ACCEPT CYCLE-TIME-D FROM TIME
029700         .
029800 U200-99.
029900         EXIT.
