000100***************************************************************
000200** TRTLNKC  --  LINK-REC CALLING CONVENTION
000300**
000400** Shared shape for the CALL "TRTEVL0M" USING LINK-REC parameter.
000500** EVLDRV0O builds one of these in WORKING-STORAGE per input
000600** record; TRTEVL0M receives the identical shape in its LINKAGE
000700** SECTION.  HS-HOUSE-STATE and LOG-TABLE are carried as direct
000800** 05-level members of LINK-REC, the same flat shape ssfano0e's
000900** own LINK-REC/LINK-DATA uses - a COPY'd 01-level record can
001000** never be made subordinate to a group, so neither member is
001100** wrapped in a LINK-HOUSE-STATE/LINK-LOG group of its own.
001200**
001300**--------------------------------------------------------------
001400** Vers.  | Date       | By  | Comment
001500**--------|------------|-----|-------------------------------
001600** A.00.00| 1987-04-02 | rjh | Original shape - LINK-RC and
001700**        |            |     | the house-state fields only
001800**--------|------------|-----|-------------------------------
001900** A.01.00| 1993-06-30 | rjh | Folded the log table into the
002000**        |            |     | same LINK-REC so the module can
002100**        |            |     | append to it directly rather
002200**        |            |     | than passing a second parameter
002300**--------|------------|-----|-------------------------------
002400** A.01.01| 2011-06-14 | khr | LINK-HOUSE-STATE/LINK-LOG had
002500**        |            |     | each wrapped a COPY'd 01-level
002600**        |            |     | member under a 05 group - not
002700**        |            |     | legal, a 01 can't be made
002800**        |            |     | subordinate to anything.  Pulled
002900**        |            |     | the wrapper groups and COPY the
003000**        |            |     | members straight in as 05-level
003100**        |            |     | siblings of LINK-HDR, CE-1151
003200**--------------------------------------------------------------
003300***************************************************************
003400 01  LINK-REC.
003500         05  LINK-HDR.
003600*             0    = OK, rule pass completed normally
003700*             9999 = PRG-ABBRUCH - caller must not trust the
003800*                    returned HOUSE-STATE
003900             10  LINK-RC               PIC S9(04) COMP.
004000             10  FILLER                PIC X(01) VALUE SPACE.
004100              COPY TRTHSTC.
004200              COPY TRTLOGC.
