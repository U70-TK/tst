000100  IDENTIFICATION DIVISION.
000200
000300  PROGRAM-ID. EVLDRV0O.
000400  AUTHOR. M K TROUT.
000500  INSTALLATION. CONTROLS ENGINEERING.
000600  DATE-WRITTEN. 1987-04-02.
000700  DATE-COMPILED.
000800  SECURITY. UNCLASSIFIED.
000900
001000*****************************************************************
001100** Last change  :: 2011-07-01
001200** Last version :: A.04.03
001300** Short desc.  :: Batch driver for TRTEVL0M - reads one house-
001400** Short desc.  :: state record per cycle, calls the evaluator,
001500** Short desc.  :: writes the updated record back out and lists
001600** Short desc.  :: the cumulative firing log at end of run
001700**
001800** Change log
001900**              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000**---------------------------------------------------------------
002100** Vers.   | Date       | By  | Comment
002200**---------|------------|-----|---------------------------------
002300** A.00.00 | 1987-04-02 | rjh | Original - drives ruleset 1 only
002400**---------|------------|-----|---------------------------------
002500** A.01.00 | 1988-02-19 | mkt | Ruleset 3 brought on line
002600**---------|------------|-----|---------------------------------
002700** A.02.00 | 1989-11-14 | rjh | Ruleset 5 brought on line
002800**---------|------------|-----|---------------------------------
002900** A.03.00 | 1991-07-01 | dcl | Ruleset 7 brought on line
003000**---------|------------|-----|---------------------------------
003100** A.04.00 | 1993-06-30 | rjh | Ruleset 8 brought on line, driver
003200**         |            |     | now lists the firing log at the
003300**         |            |     | end of run instead of per-cycle
003400**---------|------------|-----|---------------------------------
003500** A.04.01 | 1999-01-08 | dcl | Y2K sweep - no date arithmetic in
003600**         |            |     | this driver, no change required
003700**---------|------------|-----|---------------------------------
003800** A.04.02 | 2011-06-14 | khr | File-format review found the web/
003900**         |            |     | IoT front end writes text lines,
004000**         |            |     | not fixed 80-byte blocks - re-
004100**         |            |     | SELECTed HSTATEIN/HSTATEOUT LINE
004200**         |            |     | SEQUENTIAL and dropped RECORDING
004300**         |            |     | MODE F to match.  Also un-
004400**         |            |     | qualified the LOG-COUNT/LOG-TEXT
004500**         |            |     | refs to match TRTLNKC, CE-1151
004600**---------|------------|-----|---------------------------------
004700** A.04.03 | 2011-07-01 | khr | Long unattended runs were hard to
004800**         |            |     | gauge from the job log - added a
004900**         |            |     | standalone cycle tally that lists
005000**         |            |     | a checkpoint line every 50 cycles,
005100**         |            |     | ticket CE-1152
005200**----------------------------------------------------------------
005300*****************************************************************
005400
005500  ENVIRONMENT DIVISION.
005600  CONFIGURATION SECTION.
005700  SPECIAL-NAMES.
005800         SWITCH-15 IS ANZEIGE-VERSION
005900             ON STATUS IS SHOW-VERSION
006000         CLASS ALPHNUM IS "0123456789"
006100                          "abcdefghijklmnopqrstuvwxyz"
006200                          "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                          " .,;-_!$%&/=*+".
006400
006500  INPUT-OUTPUT SECTION.
006600  FILE-CONTROL.
006700         SELECT HOUSESTATE-IN  ASSIGN TO HSTATEIN
006800                ORGANIZATION IS LINE SEQUENTIAL
006900                FILE STATUS IS FILE-STATUS.
007000         SELECT HOUSESTATE-OUT ASSIGN TO HSTATEOUT
007100                ORGANIZATION IS LINE SEQUENTIAL
007200                FILE STATUS IS OUT-FILE-STATUS.
007300
007400  DATA DIVISION.
007500  FILE SECTION.
007600  FD  HOUSESTATE-IN
007700         RECORD CONTAINS 80 CHARACTERS.
007800 01  HS-IN-REC                  PIC X(80).
007900
008000  FD  HOUSESTATE-OUT
008100         RECORD CONTAINS 80 CHARACTERS.
008200 01  HS-OUT-REC                 PIC X(80).
008300
008400  WORKING-STORAGE SECTION.
008500*-----------------------------------------------------------------
008600* Comp fields - prefix Cn, n = digit count
008700*-----------------------------------------------------------------
008800 01  COMP-FIELDS.
008900         05  C4-CYCLES               PIC S9(04) COMP VALUE ZERO.
009000         05  C4-IDX                  PIC S9(04) COMP VALUE ZERO.
009100
009200         05  C4-X.
009300             10                      PIC X VALUE LOW-VALUE.
009400             10  C4-X2               PIC X.
009500         05  C4-NUM REDEFINES C4-X
009600                                      PIC S9(04) COMP.
009700         05  FILLER                  PIC X(01) VALUE SPACE.
009800*-----------------------------------------------------------------
009900* Display fields - prefix D
010000*-----------------------------------------------------------------
010100 01  DISPLAY-FIELDS.
010200         05  D-NUM4                  PIC -9(04).
010300         05  FILLER                  PIC X(01) VALUE SPACE.
010400*-----------------------------------------------------------------
010500* Constant fields - prefix K
010600*-----------------------------------------------------------------
010700 01  CONSTANT-FIELDS.
010800         05  K-MODUL                 PIC X(08) VALUE "EVLDRV0O".
010900         05  FILLER                  PIC X(01) VALUE SPACE.
011000*-----------------------------------------------------------------
011100* Switches
011200*-----------------------------------------------------------------
011300 01  SWITCHES.
011400         05  FILE-STATUS             PIC X(02).
011500             88  FILE-OK                          VALUE "00".
011600             88  FILE-NOK                   VALUE "01" THRU "99".
011700         05  REC-STAT REDEFINES FILE-STATUS.
011800             10  FILE-STATUS1        PIC X.
011900                 88  FILE-EOF                     VALUE "1".
012000                 88  FILE-PERMERR                 VALUE "3".
012100             10                      PIC X.
012200
012300         05  OUT-FILE-STATUS         PIC X(02).
012400             88  OUT-FILE-OK                      VALUE "00".
012500             88  OUT-FILE-NOK               VALUE "01" THRU "99".
012600
012700         05  PRG-STATUS              PIC 9 VALUE ZERO.
012800             88  PRG-OK                           VALUE ZERO.
012900             88  PRG-ABBRUCH                     VALUE 2.
013000
013100         05  MSG-STATUS              PIC 9 VALUE ZERO.
013200             88  MSG-OK                           VALUE ZERO.
013300             88  MSG-EOF                         VALUE 1.
013400         05  FILLER                  PIC X(01) VALUE SPACE.
013500*-----------------------------------------------------------------
013600* Work fields - prefix W
013700*-----------------------------------------------------------------
013800 01  WORK-FIELDS.
013900         05  ZEILE                   PIC X(80) VALUE SPACES.
014000         05  FILLER                  PIC X(01) VALUE SPACE.
014100*-----------------------------------------------------------------
014200* Standalone checkpoint tally - a one-off scratch counter, doesn't
014300* need a categorized group of its own
014400*-----------------------------------------------------------------
014500 77  W77-CHECKPOINT-CTR        PIC S9(04) COMP VALUE ZERO.
014600*-----------------------------------------------------------------
014700* Same LINK-REC shape CALLed into TRTEVL0M - built fresh here
014800* each cycle, prefix LINK per shop convention
014900*-----------------------------------------------------------------
015000         COPY TRTLNKC.
015100
015200  PROCEDURE DIVISION.
015300******************************************************************
015400** Control section
015500******************************************************************
015600  A100-STEUERUNG SECTION.
015700 A100-00.
015800         IF  SHOW-VERSION
015900             DISPLAY K-MODUL " VOM: " WHEN-COMPILED
016000             STOP RUN
016100         END-IF
016200
016300         PERFORM B000-VORLAUF
016400         IF  PRG-ABBRUCH
016500             CONTINUE
016600         ELSE
016700             PERFORM B100-READ-HOUSESTATE
016800                  UNTIL MSG-EOF OR PRG-ABBRUCH
016900         END-IF
017000         PERFORM B090-ENDE
017100         STOP RUN
017200         .
017300 A100-99.
017400         EXIT.
017500*
017600******************************************************************
017700** Vorlauf - open both files, prime the read
017800******************************************************************
017900  B000-VORLAUF SECTION.
018000 B000-00.
018100         PERFORM C000-INIT
018200
018300         OPEN INPUT  HOUSESTATE-IN
018400         MOVE FILE-STATUS  TO D-NUM4
018500         IF  FILE-NOK
018600             DISPLAY "EVLDRV0O - UNABLE TO OPEN HSTATEIN, STATUS "
018700                      D-NUM4
018800             SET PRG-ABBRUCH  TO TRUE
018900         END-IF
019000
019100         OPEN OUTPUT HOUSESTATE-OUT
019200         IF  OUT-FILE-NOK
019300             DISPLAY "EVLDRV0O - UNABLE TO OPEN HSTATEOUT"
019400             SET PRG-ABBRUCH  TO TRUE
019500         END-IF
019600         .
019700 B000-99.
019800         EXIT.
019900*
020000******************************************************************
020100** Nachlauf - close the files, list the cumulative firing log
020200******************************************************************
020300  B090-ENDE SECTION.
020400 B090-00.
020500         IF  PRG-ABBRUCH
020600             DISPLAY ">>> EVLDRV0O ABENDED <<<"
020700         ELSE
020800             MOVE C4-CYCLES  TO D-NUM4
020900             DISPLAY ">>> EVLDRV0O PROCESSED " D-NUM4 " CYCLE(S)"
021000             PERFORM B900-DISPLAY-LOG
021100                  VARYING C4-IDX FROM 1 BY 1
021200                     UNTIL C4-IDX > LOG-COUNT
021300         END-IF
021400         CLOSE HOUSESTATE-IN
021500         CLOSE HOUSESTATE-OUT
021600         .
021700 B090-99.
021800         EXIT.
021900*
022000******************************************************************
022100** Read one house-state record, run it through the evaluator,
022200** write the result back out
022300******************************************************************
022400  B100-READ-HOUSESTATE SECTION.
022500 B100-00.
022600         READ HOUSESTATE-IN
022700             AT END    SET MSG-EOF  TO TRUE
022800             NOT AT END
022900                       MOVE HS-IN-REC  TO HS-HOUSE-STATE-X
023000
023100                       PERFORM B200-VERARBEITUNG
023200         END-READ
023300         .
023400 B100-99.
023500         EXIT.
023600*
023700******************************************************************
023800** Call the evaluator and test its return code
023900******************************************************************
024000  B200-VERARBEITUNG SECTION.
024100 B200-00.
024200         MOVE ZERO  TO LINK-RC
024300
024400         CALL "TRTEVL0M" USING LINK-REC
024500
024600         EVALUATE LINK-RC
024700             WHEN   ZERO
024800                    ADD 1  TO C4-CYCLES
024900                    PERFORM B300-WRITE-HOUSESTATE
025000                    ADD 1  TO W77-CHECKPOINT-CTR
025100                    IF  W77-CHECKPOINT-CTR >= 50
025200                        MOVE C4-CYCLES  TO D-NUM4
025300                        DISPLAY "EVLDRV0O CHECKPOINT," D-NUM4
025400                        MOVE ZERO  TO W77-CHECKPOINT-CTR
025500                    END-IF
025600             WHEN   9999
025700                    DISPLAY " RC 9999 = PRG-ABBRUCH FROM TRTEVL0M"
025800                    SET PRG-ABBRUCH  TO TRUE
025900             WHEN   OTHER
026000                    MOVE LINK-RC  TO D-NUM4
026100                    DISPLAY " UNEXPECTED RC: " D-NUM4
026200                            " FROM TRTEVL0M"
026300                    SET PRG-ABBRUCH  TO TRUE
026400         END-EVALUATE
026500         .
026600 B200-99.
026700         EXIT.
026800*
026900******************************************************************
027000** Write the cycle's result record
027100******************************************************************
027200  B300-WRITE-HOUSESTATE SECTION.
027300 B300-00.
027400         MOVE HS-HOUSE-STATE-X  TO HS-OUT-REC
027500         WRITE HS-OUT-REC
027600         IF  OUT-FILE-NOK
027700             DISPLAY "EVLDRV0O - WRITE FAILED ON HSTATEOUT"
027800             SET PRG-ABBRUCH  TO TRUE
027900         END-IF
028000         .
028100 B300-99.
028200         EXIT.
028300*
028400******************************************************************
028500** List one firing-log line to the job log
028600******************************************************************
028700  B900-DISPLAY-LOG SECTION.
028800 B900-00.
028900         DISPLAY LOG-TEXT (C4-IDX)
029000         .
029100 B900-99.
029200         EXIT.
029300*
029400******************************************************************
029500** Init - clear switches and counters for a fresh run
029600******************************************************************
029700  C000-INIT SECTION.
029800 C000-00.
029900         MOVE ZERO   TO PRG-STATUS
030000         MOVE ZERO   TO MSG-STATUS
030100         MOVE ZERO   TO C4-CYCLES
030200         INITIALIZE      LINK-REC
030300         .
030400 C000-99.
030500         EXIT.
