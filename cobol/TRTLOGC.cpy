000100***************************************************************
000200** TRTLOGC  --  LOG-TABLE - ACCUMULATED RULE-FIRING LOG
000300**
000400** One 80-byte line per rule that fired, in firing order.
000500** Append-only: nothing in TRTEVL0M ever removes or reorders
000600** an entry, and EVLDRV0O never clears the table between
000700** cycles - it is cumulative for the life of the run, the
000800** way the production evaluator's log buffer is cumulative
000900** for the life of a web/IoT session.
001000**
001100** Pasted directly under LINK-REC by TRTLNKC (no enclosing
001200** group of its own) - a COPY'd 01-level record can never be
001300** made subordinate to a 05, so this member starts below 01
001400** and is carried as a 05-level sibling of LINK-HDR instead.
001500**
001600**--------------------------------------------------------------
001700** Vers.  | Date       | By  | Comment
001800**--------|------------|-----|-------------------------------
001900** A.00.00| 1987-04-02 | rjh | Original 20-line log table
002000**--------|------------|-----|-------------------------------
002100** A.01.00| 1993-06-30 | rjh | Widened to 200 lines for the
002200**        |            |     | vacancy-automation job - one
002300**        |            |     | short test run was truncating
002400**--------|------------|-----|-------------------------------
002500** A.01.01| 2011-06-14 | khr | Dropped the 01-level so this
002600**        |            |     | member can sit directly under
002700**        |            |     | LINK-REC in TRTLNKC, CE-1151
002800**--------------------------------------------------------------
002900***************************************************************
003000 05  LOG-TABLE.
003100         10  LOG-MAX-LINES             PIC 9(04) COMP VALUE 200.
003200         10  LOG-COUNT                 PIC 9(04) COMP VALUE ZERO.
003300         10  FILLER                    PIC X(01) VALUE SPACE.
003400         10  LOG-ENTRY OCCURS 1 TO 200 TIMES
003500                  DEPENDING ON LOG-COUNT
003600                  INDEXED BY LOG-IDX.
003700             15  LOG-TEXT              PIC X(80) VALUE SPACES.
